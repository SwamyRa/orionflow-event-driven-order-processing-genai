000100*****************************************************************         
000200*  COPYBOOK ACTCOST                                              *        
000300*  LAYOUT OF THE SINGLE ACTUAL-COST RECORD SUPPLIED EACH RUN BY  *        
000400*  THE BILLING DEPARTMENT'S COST EXTRACT (ONE RECORD COVERS THE  *        
000500*  WHOLE REPORT PERIOD - NOT ONE RECORD PER ORDER).              *        
000600*****************************************************************         
000700*  MAINTENANCE HISTORY                                                    
000800*  ---------- ---- -----------------------------------  --------          
000900*  DATE       BY   DESCRIPTION                          REQUEST           
001000*  ---------- ---- -----------------------------------  --------          
001100*  02/20/92   LMK  ORIGINAL LAYOUT                       OP-0255          
001200*  11/18/98   PDJ  Y2K REVIEW - NO DATE FIELDS IN THIS   OP-0390          
001300*               LAYOUT, NO CHANGE REQUIRED                                
001400*  01/09/04   TLB  CONFIRMED FIELD WIDTHS AGAINST         OP-0452         
001500*               BILLING EXTRACT, NO CHANGE REQUIRED                       
001600*****************************************************************         
001700                                                                          
001800 01  ACTUAL-COST-RECORD.                                                  
001900 05  ACT-LAMBDA-COST               PIC S9(7)V99.                          
002000 05  ACT-DYNAMODB-COST             PIC S9(7)V99.                          
002100 05  ACT-S3-COST                   PIC S9(7)V99.                          
002200 05  ACT-BEDROCK-COST              PIC S9(7)V99.                          
002300 05  ACT-FORECAST-MONTHLY          PIC S9(7)V99.                          
002400 05  FILLER                        PIC X(05).                             
