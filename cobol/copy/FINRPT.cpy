000100*****************************************************************         
000200*  COPYBOOK FINRPT                                               *        
000300*  LAYOUT OF THE ONE FINOPS SUMMARY RECORD ACCUMULATED BY        *        
000400*  ORDRISK OVER THE SCORING PASS AND COMPLETED DURING THE        *        
000500*  REPORT PASS.  ONE RECORD PER RUN.                             *        
000600*****************************************************************         
000700*  MAINTENANCE HISTORY                                                    
000800*  ---------- ---- -----------------------------------  --------          
000900*  DATE       BY   DESCRIPTION                          REQUEST           
001000*  ---------- ---- -----------------------------------  --------          
001100*  02/20/92   LMK  ORIGINAL LAYOUT                       OP-0255          
001200*  07/14/94   LMK  ADDED VARIANCE AND RECOMMENDATION      OP-0301         
001300*               SLOTS PER FINANCE REQUEST                                 
001400*  11/18/98   PDJ  Y2K REVIEW - NO DATE FIELDS IN THIS    OP-0390         
001500*               LAYOUT, NO CHANGE REQUIRED                                
001600*  08/06/02   TLB  REVIEWED RECOMMENDATION SLOT WIDTH      OP-0421        
001700*               AGAINST ORDRSLT CHANGE, NO CHANGE REQUIRED                
001800*****************************************************************         
001900                                                                          
002000 01  FINOPS-REPORT.                                                       
002100 05  RPT-TOTAL-ORDERS              PIC 9(06).                             
002200 05  RPT-APPROVED-ORDERS           PIC 9(06).                             
002300 05  RPT-REJECTED-ORDERS           PIC 9(06).                             
002400 05  RPT-PENDING-ORDERS            PIC 9(06).                             
002500 05  RPT-VALIDATION-ERROR-ORDERS   PIC 9(06).                             
002600 05  RPT-TOTAL-EST-COST            PIC S9(7)V9(7).                        
002700 05  RPT-AVG-EST-COST-PER-ORDER    PIC S9(5)V9(7).                        
002800 05  RPT-ACTUAL-BEDROCK-COST       PIC S9(7)V99.                          
002900 05  RPT-EST-BEDROCK-COST          PIC S9(7)V9(7).                        
003000 05  RPT-BEDROCK-VARIANCE-PCT      PIC S9(3)V99.                          
003100 05  RPT-FORECAST-MONTHLY-COST     PIC S9(7)V99.                          
003200 05  RPT-RECOMMENDATION-CNT        PIC 9(02).                             
003300 05  RPT-RECOMMENDATION OCCURS 5 TIMES                                    
003400     PIC X(60).                                                           
003500 05  FILLER                        PIC X(05).                             
