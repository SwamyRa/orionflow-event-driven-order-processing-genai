000100*****************************************************************         
000200*  COPYBOOK ORDRSLT                                              *        
000300*  LAYOUT OF ONE SCORED-ORDER RESULT RECORD WRITTEN BY ORDRISK.  *        
000400*  CARRIES THE DISPOSITION, THE FRAUD SCORE, UP TO 10 REASON/    *        
000500*  INDICATOR LINES, AND THE SIX AWS-SERVICE COST LINE ITEMS.     *        
000600*****************************************************************         
000700*  MAINTENANCE HISTORY                                                    
000800*  ---------- ---- -----------------------------------  --------          
000900*  DATE       BY   DESCRIPTION                          REQUEST           
001000*  ---------- ---- -----------------------------------  --------          
001100*  03/11/89   RTC  ORIGINAL LAYOUT                       OP-0114          
001200*  06/02/91   LMK  EXPANDED REASON TABLE 5 TO 10 SLOTS    OP-0240         
001300*  02/20/92   LMK  ADDED SIX COST LINE-ITEM FIELDS        OP-0255         
001400*  11/18/98   PDJ  Y2K REVIEW - NO DATE FIELDS IN THIS    OP-0390         
001500*               LAYOUT, NO CHANGE REQUIRED                                
001600*  08/06/02   TLB  REVIEWED REASON-TABLE WIDTH AGAINST     OP-0421        
001700*               WIDEST VALIDATION/FRAUD MESSAGE, NO CHANGE                
001800*****************************************************************         
001900                                                                          
002000 01  ORDER-RESULT-RECORD.                                                 
002100 05  OUT-ORDER-ID                  PIC X(20).                             
002200 05  OUT-STATUS                    PIC X(16).                             
002300     88  OUT-STATUS-APPROVED           VALUE 'APPROVED'.                  
002400     88  OUT-STATUS-REJECTED           VALUE 'REJECTED'.                  
002500     88  OUT-STATUS-PENDING            VALUE 'PENDING_REVIEW'.            
002600     88  OUT-STATUS-VALID-ERR          VALUE 'VALIDATION_ERROR'.          
002700 05  OUT-AI-SCORE                  PIC S9(2)V9.                           
002800*     FRAUD SCORE 0.0 - 10.0, ZERO WHEN VALIDATION-ERROR                  
002900 05  OUT-REJECTION-REASON-CNT      PIC 9(02).                             
003000 05  OUT-REJECTION-REASON OCCURS 10 TIMES                                 
003100     PIC X(60).                                                           
003200*     VALIDATION ERRORS, OR FRAUD INDICATORS, DEPENDING ON STATUS         
003300 05  OUT-BEDROCK-COST              PIC S9(5)V9(7).                        
003400 05  OUT-LAMBDA-COST               PIC S9(5)V9(7).                        
003500 05  OUT-DYNAMODB-COST             PIC S9(5)V9(7).                        
003600 05  OUT-S3-COST                   PIC S9(5)V9(7).                        
003700 05  OUT-SNS-COST                  PIC S9(5)V9(7).                        
003800 05  OUT-APIGW-COST                PIC S9(5)V9(7).                        
003900 05  OUT-TOTAL-COST                PIC S9(5)V9(7).                        
004000 05  FILLER                        PIC X(07).                             
