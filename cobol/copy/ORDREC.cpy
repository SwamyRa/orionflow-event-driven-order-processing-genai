000100*****************************************************************         
000200*  COPYBOOK ORDREC                                               *        
000300*  LAYOUT OF ONE INCOMING MAIL/PHONE ORDER RECORD READ BY THE    *        
000400*  ORDRISK PROGRAM.  ONE RECORD PER ORDER, UP TO 20 LINE ITEMS   *        
000500*  CARRIED IN THE ORDER-ITEM TABLE BELOW.                        *        
000600*****************************************************************         
000700*  MAINTENANCE HISTORY                                                    
000800*  ---------- ---- -----------------------------------  --------          
000900*  DATE       BY   DESCRIPTION                          REQUEST           
001000*  ---------- ---- -----------------------------------  --------          
001100*  03/11/89   RTC  ORIGINAL LAYOUT - ORDER HDR + ITEMS   OP-0114          
001200*  09/04/90   RTC  ADDED HIGH-RISK-ITEM-FLAG FOR         OP-0201          
001300*               GIFT CARD / BULK ELECTRONICS SCREEN                       
001400*  02/20/92   LMK  ADDED ORDER-HOUR FOR TIMING CHECK     OP-0255          
001500*  11/18/98   PDJ  Y2K REVIEW - NO DATE FIELDS IN THIS   OP-0390          
001600*               LAYOUT, NO CHANGE REQUIRED                                
001700*  04/17/03   SDW  NO LAYOUT CHANGE - SEE ORDRISK        OP-0447          
001800*               314-CHECK-FREE-DOMAIN MAINT HISTORY                       
001900*****************************************************************         
002000                                                                          
002100 01  ORDER-RECORD.                                                        
002200 05  ORDER-ID                      PIC X(20).                             
002300 05  CUSTOMER-ID                   PIC X(20).                             
002400 05  CUSTOMER-EMAIL                PIC X(60).                             
002500 05  CUSTOMER-TYPE                 PIC X(10).                             
002600*     VALUES:  REGULAR, BUSINESS, VIP, OR BLANK (= REGULAR)               
002700 05  ORDER-HISTORY-COUNT           PIC 9(04).                             
002800*     COUNT OF PRIOR ORDERS PLACED BY THIS CUSTOMER                       
002900 05  ITEM-COUNT                    PIC 9(02).                             
003000*     DRIVES HOW MANY OF THE 20 ORDER-ITEM SLOTS ARE IN USE               
003100 05  ORDER-ITEM OCCURS 20 TIMES.                                          
003200     10  ITEM-PRODUCT-ID           PIC X(20).                             
003300     10  ITEM-NAME                 PIC X(40).                             
003400     10  ITEM-QUANTITY             PIC 9(05).                             
003500     10  ITEM-PRICE                PIC S9(7)V99.                          
003600     10  FILLER                    PIC X(05).                             
003700 05  TOTAL-AMOUNT                  PIC S9(7)V99.                          
003800 05  SHIP-STREET                   PIC X(40).                             
003900 05  SHIP-CITY                     PIC X(30).                             
004000 05  SHIP-STATE                    PIC X(02).                             
004100 05  SHIP-ZIP                      PIC X(10).                             
004200 05  SHIP-COUNTRY                  PIC X(30).                             
004300 05  PAYMENT-METHOD                PIC X(20).                             
004400 05  ORDER-HOUR                    PIC 9(02).                             
004500*     HOUR OF DAY 0-23 THE ORDER WAS PLACED, LOCAL TO THE STORE           
004600 05  HIGH-RISK-ITEM-FLAG           PIC X(01).                             
004700     88  HIGH-RISK-ITEM                VALUE 'Y'.                         
004800     88  NOT-HIGH-RISK-ITEM            VALUE 'N'.                         
004900 05  FILLER                        PIC X(10).                             
