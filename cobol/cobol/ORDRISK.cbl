000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    ORDRISK.                                                  
000300 AUTHOR.        L M KRAUSE.                                               
000400 INSTALLATION.  COBOL DEV CENTER.                                         
000500 DATE-WRITTEN.  02/20/92.                                                 
000600 DATE-COMPILED. 02/20/92.                                                 
000700 SECURITY.      NON-CONFIDENTIAL.                                         
000800                                                                          
000900*****************************************************************         
001000*REMARKS.                                                                 
001100*                                                                         
001200*     THIS PROGRAM'S PROCEDURE INCLUDES                                   
001300*           THE NIGHTLY MAIL/PHONE ORDER RISK-SCORING RUN AND             
001400*           THE FINOPS COST SUMMARY REPORT                                
001500*                                                                         
001600*     IT READS THE DAY'S ORDER FILE, EDITS EACH ORDER AGAINST             
001700*     THE STANDING BUSINESS RULES, SCORES EACH GOOD ORDER FOR             
001800*     FRAUD RISK AGAINST THE WEIGHTED RULE TABLE BELOW, PRICES            
001900*     OUT THE PROCESSING COST OF EACH ORDER, AND PRODUCES A               
002000*     DISPOSITIONED ORDER-RESULT FILE PLUS A ONE-TIME FINOPS              
002100*     SUMMARY REPORT COMPARING ESTIMATED TO ACTUAL COST.                  
002200*                                                                         
002300*****************************************************************         
002400*      INPUT FILE            -  ORDER-IN                                  
002500*      INPUT FILE            -  ACTUAL-COST-IN (ONE RECORD)               
002600*      OUTPUT FILE PRODUCED  -  ORDER-RESULT-OUT                          
002700*      OUTPUT FILE PRODUCED  -  FINOPS-REPORT-OUT                         
002800*****************************************************************         
002900                                                                          
003000*****************************************************************         
003100*MAINTENANCE HISTORY                                                      
003200*----------  ----  ----------------------------------  --------           
003300*DATE        BY    DESCRIPTION                          REQUEST           
003400*----------  ----  ----------------------------------  --------           
003500*02/20/92    LMK   ORIGINAL PROGRAM                     OP-0255           
003600*07/14/94    LMK   ADDED COST-PER-ORDER AND BEDROCK      OP-0301          
003700*              VARIANCE RECOMMENDATION RULES                              
003800*03/02/95    RTC   CORRECTED ZIP CODE SHAPE CHECK TO      OP-0318         
003900*              ALLOW ALPHA CHARACTERS (CANADIAN POST)                     
004000*11/18/98    PDJ   Y2K REVIEW - PROGRAM HAS NO DATE       OP-0390         
004100*              ARITHMETIC AND NO 2-DIGIT YEAR FIELDS,                     
004200*              NO CHANGE REQUIRED, SIGNED OFF FOR Y2K                     
004300*02/09/99    PDJ   RERAN Y2K CERTIFICATION AFTER JCL      OP-0390         
004400*              LIBRARY MOVE, NO SOURCE CHANGE                             
004500*04/17/03    SDW   ADDED FREE-DOMAIN SUSPICIOUS-PATTERN    OP-0447        
004600*              CHECK PER FRAUD OPS REQUEST                                
004700*****************************************************************         
004800                                                                          
004900 ENVIRONMENT DIVISION.                                                    
005000                                                                          
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER.   IBM-390.                                              
005300 OBJECT-COMPUTER.   IBM-390.                                              
005400 SPECIAL-NAMES.                                                           
005500*    04/17/03 SDW - OP-0447 - CLASS FOR LOCAL-PART SCAN IN                
005600*    220-VAL-EMAIL, REPLACES STRING OF AND/OR TESTS                       
005700     CLASS LOCAL-PART-CLASS IS 'A' THRU 'Z' '0' THRU '9'                  
005800         '+' '_' '.' '-'.                                                 
005900                                                                          
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200                                                                          
006300     SELECT ORDER-IN ASSIGN TO UT-S-ORDRIN                                
006400         ORGANIZATION IS SEQUENTIAL                                       
006500         FILE STATUS IS WS-ORDIN-STATUS.                                  
006600     SELECT ORDER-RESULT-OUT ASSIGN TO UT-S-ORDROUT                       
006700         ORGANIZATION IS SEQUENTIAL                                       
006800         FILE STATUS IS WS-ORDOUT-STATUS.                                 
006900     SELECT ACTUAL-COST-IN ASSIGN TO UT-S-ACTCOST                         
007000         ORGANIZATION IS SEQUENTIAL                                       
007100         FILE STATUS IS WS-ACTIN-STATUS.                                  
007200     SELECT FINOPS-REPORT-OUT ASSIGN TO UT-S-FINRPT                       
007300         ORGANIZATION IS SEQUENTIAL                                       
007400         FILE STATUS IS WS-RPTOUT-STATUS.                                 
007500                                                                          
007600 DATA DIVISION.                                                           
007700 FILE SECTION.                                                            
007800                                                                          
007900 FD  ORDER-IN                                                             
008000     LABEL RECORDS ARE STANDARD.                                          
008100 01  ORDER-IN-REC                  PIC X(1850).                           
008200                                                                          
008300 FD  ORDER-RESULT-OUT                                                     
008400     LABEL RECORDS ARE STANDARD.                                          
008500 01  ORDER-RESULT-OUT-REC          PIC X(732).                            
008600                                                                          
008700 FD  ACTUAL-COST-IN                                                       
008800     LABEL RECORDS ARE STANDARD.                                          
008900 01  ACTUAL-COST-IN-REC            PIC X(50).                             
009000                                                                          
009100 FD  FINOPS-REPORT-OUT                                                    
009200     LABEL RECORDS ARE STANDARD.                                          
009300 01  FINOPS-REPORT-OUT-REC         PIC X(132).                            
009400                                                                          
009500 WORKING-STORAGE SECTION.                                                 
009600                                                                          
009700*----------------------------------------------------------------         
009800*FILE STATUS AND END-OF-FILE SWITCHES                                     
009900*----------------------------------------------------------------         
010000 01  WS-FILE-STATUSES.                                                    
010100     05  WS-ORDIN-STATUS               PIC X(02) VALUE '00'.              
010200     05  WS-ORDOUT-STATUS              PIC X(02) VALUE '00'.              
010300     05  WS-ACTIN-STATUS               PIC X(02) VALUE '00'.              
010400     05  WS-RPTOUT-STATUS              PIC X(02) VALUE '00'.              
010500     05  FILLER                        PIC X(08).                         
010600                                                                          
010700 01  WS-SWITCHES.                                                         
010800     05  WS-EOF-ORDIN-SW               PIC X(03) VALUE 'NO '.             
010900         88  EOF-ORDIN                        VALUE 'YES'.                
011000     05  WS-EOF-ACTCOST-SW             PIC X(03) VALUE 'NO '.             
011100         88  EOF-ACTCOST                      VALUE 'YES'.                
011200     05  WS-EMAIL-OK-SW                PIC X(03) VALUE 'YES'.             
011300         88  EMAIL-IS-OK                      VALUE 'YES'.                
011400     05  WS-LOCAL-ALL-DIGITS-SW        PIC X(03) VALUE 'YES'.             
011500         88  LOCAL-PART-ALL-DIGITS            VALUE 'YES'.                
011600     05  WS-FREE-DOMAIN-SW             PIC X(03) VALUE 'NO '.             
011700         88  EMAIL-DOMAIN-IS-FREE             VALUE 'YES'.                
011800     05  WS-ZIP-OK-SW                  PIC X(03) VALUE 'YES'.             
011900         88  ZIP-IS-OK                        VALUE 'YES'.                
012000     05  FILLER                        PIC X(09).                         
012100                                                                          
012200*----------------------------------------------------------------         
012300*COUNTERS, SUBSCRIPTS AND ACCUMULATORS - ALL COMP PER SHOP STD            
012400*----------------------------------------------------------------         
012500 01  WS-COUNTERS COMP.                                                    
012600     05  WS-READ-CTR                   PIC 9(06) VALUE ZERO.              
012700     05  WS-WRTN-CTR                   PIC 9(06) VALUE ZERO.              
012800     05  WS-ITEM-IDX                   PIC 9(02) VALUE ZERO.              
012900     05  WS-CHAR-IDX                   PIC 9(02) VALUE ZERO.              
013000     05  WS-AT-POS                     PIC 9(02) VALUE ZERO.              
013100     05  WS-LOCAL-LEN                   PIC 9(02) VALUE ZERO.             
013200     05  WS-SUBSTR-CNT                  PIC 9(02) VALUE ZERO.             
013300     05  WS-MSG-IDX                     PIC 9(02) VALUE ZERO.             
013400     05  WS-RECOMMEND-IDX                PIC 9(02) VALUE ZERO.            
013500     05  WS-TOTAL-QTY                    PIC 9(07) VALUE ZERO.            
013600     05  FILLER                    PIC 9(04) COMP VALUE ZERO.             
013700                                                                          
013800 01  WS-EMAIL-WORK.                                                       
013900     05  WS-EMAIL-UC                   PIC X(60) VALUE SPACES.            
014000     05  WS-EMAIL-CHARS REDEFINES WS-EMAIL-UC.                            
014100         10  WS-EMAIL-CHAR OCCURS 60 TIMES PIC X(01).                     
014200     05  WS-LOCAL-PART                 PIC X(60) VALUE SPACES.            
014300     05  WS-DOMAIN-PART                PIC X(60) VALUE SPACES.            
014400     05  WS-DOMAIN-CHARS REDEFINES WS-DOMAIN-PART.                        
014500         10  WS-DOMAIN-CHAR OCCURS 60 TIMES PIC X(01).                    
014600     05  FILLER                        PIC X(10).                         
014700                                                                          
014800 01  WS-ZIP-WORK.                                                         
014900     05  WS-ZIP-UC                     PIC X(10) VALUE SPACES.            
015000     05  WS-ZIP-CHARS REDEFINES WS-ZIP-UC.                                
015100         10  WS-ZIP-CHAR OCCURS 10 TIMES PIC X(01).                       
015200     05  FILLER                        PIC X(05).                         
015300                                                                          
015400*----------------------------------------------------------------         
015500*FRAUD SCORE WORK AREA - BASELINE 5.0, WEIGHTED RULE ADJUSTMENTS          
015600*----------------------------------------------------------------         
015700 77  WS-FRAUD-SCORE              PIC S9(2)V9 COMP VALUE +5.0.             
015800                                                                          
015900*----------------------------------------------------------------         
016000*COST CALCULATOR NOMINAL RATES AND WORK FIELDS -                          
016100*SEE 400-CALC-COSTS                                                       
016200*----------------------------------------------------------------         
016300 01  WS-COST-WORK.                                                        
016400     05  WS-BEDROCK-TOKENS             PIC 9(06) COMP VALUE ZERO.         
016500     05  WS-LAMBDA-COST                PIC S9(5)V9(7) VALUE ZERO.         
016600     05  WS-DYNAMODB-COST              PIC S9(5)V9(7) VALUE ZERO.         
016700     05  WS-S3-COST                    PIC S9(5)V9(7) VALUE ZERO.         
016800     05  WS-SNS-COST                   PIC S9(5)V9(7) VALUE ZERO.         
016900     05  WS-APIGW-COST                 PIC S9(5)V9(7) VALUE ZERO.         
017000     05  WS-BEDROCK-COST               PIC S9(5)V9(7) VALUE ZERO.         
017100     05  WS-TOTAL-COST                 PIC S9(5)V9(7) VALUE ZERO.         
017200     05  FILLER                        PIC X(05).                         
017300                                                                          
017400*----------------------------------------------------------------         
017500*REPORT PASS ACCUMULATORS - MONEY KEPT ZONED DISPLAY PER SHOP STD         
017600*----------------------------------------------------------------         
017700 01  WS-RPT-ACCUM.                                                        
017800     05  WS-SUM-EST-COST               PIC S9(7)V9(7) VALUE ZERO.         
017900     05  WS-SUM-BEDROCK-COST           PIC S9(7)V9(7) VALUE ZERO.         
018000     05  WS-VARIANCE-BASE              PIC S9(7)V9(7) VALUE ZERO.         
018100     05  WS-COST-PER-ORDER-CHK         PIC S9(5)V9(7) VALUE ZERO.         
018200     05  WS-RECOMMEND-MSG              PIC X(60) VALUE SPACES.            
018300     05  FILLER                        PIC X(08).                         
018400                                                                          
018500 01  WS-ERROR-MSG-AREA.                                                   
018600     05  WS-ERROR-MSG                  PIC X(60) VALUE SPACES.            
018700     05  FILLER                        PIC X(20).                         
018800                                                                          
018900*----------------------------------------------------------------         
019000*RECORD LAYOUTS - SEE COPY MEMBERS FOR FULL MAINTENANCE HISTORY           
019100*----------------------------------------------------------------         
019200     COPY ORDREC.                                                         
019300                                                                          
019400     COPY ORDRSLT.                                                        
019500                                                                          
019600     COPY ACTCOST.                                                        
019700                                                                          
019800     COPY FINRPT.                                                         
019900                                                                          
020000*----------------------------------------------------------------         
020100*FINOPS REPORT PRINT LINES                                                
020200*----------------------------------------------------------------         
020300 01  RH-HEADER-1.                                                         
020400     05  FILLER                        PIC X(01) VALUE SPACES.            
020500     05  FILLER                        PIC X(45) VALUE                    
020600         'ORDRISK  -  DAILY ORDER FINOPS SUMMARY REPORT'.                 
020700     05  FILLER                        PIC X(34) VALUE SPACES.            
020800                                                                          
020900 01  RH-HEADER-2.                                                         
021000     05  FILLER                        PIC X(01) VALUE SPACES.            
021100     05  FILLER                        PIC X(20) VALUE                    
021200         'DISPOSITION COUNTS'.                                            
021300     05  FILLER                        PIC X(59) VALUE SPACES.            
021400                                                                          
021500 01  RD-STATUS-DETAIL.                                                    
021600     05  FILLER                        PIC X(03) VALUE SPACES.            
021700     05  RD-STATUS-LABEL               PIC X(20) VALUE SPACES.            
021800     05  RD-STATUS-COUNT               PIC ZZZ,ZZ9.                       
021900     05  FILLER                        PIC X(50) VALUE SPACES.            
022000                                                                          
022100 01  RD-RULE-LINE.                                                        
022200     05  FILLER                        PIC X(03) VALUE SPACES.            
022300     05  FILLER                        PIC X(30) VALUE ALL '-'.           
022400     05  FILLER                        PIC X(47) VALUE SPACES.            
022500                                                                          
022600 01  RD-TOTAL-LINE.                                                       
022700     05  FILLER                        PIC X(03) VALUE SPACES.            
022800     05  FILLER               PIC X(20) VALUE 'TOTAL ORDERS'.             
022900     05  RD-TOTAL-COUNT                PIC ZZZ,ZZ9.                       
023000     05  FILLER                        PIC X(50) VALUE SPACES.            
023100                                                                          
023200 01  RD-BLANK-LINE.                                                       
023300     05  FILLER                        PIC X(80) VALUE SPACES.            
023400                                                                          
023500 01  RD-COST-LINE-7.                                                      
023600     05  FILLER                        PIC X(03) VALUE SPACES.            
023700     05  RD-COST-LABEL-7               PIC X(25) VALUE SPACES.            
023800     05  RD-COST-AMT-7                 PIC Z,ZZZ,ZZ9.9999999-.            
023900     05  FILLER                        PIC X(37) VALUE SPACES.            
024000                                                                          
024100 01  RD-COST-LINE-2.                                                      
024200     05  FILLER                        PIC X(03) VALUE SPACES.            
024300     05  RD-COST-LABEL-2               PIC X(25) VALUE SPACES.            
024400     05  RD-COST-AMT-2                 PIC Z,ZZZ,ZZ9.99-.                 
024500     05  FILLER                        PIC X(41) VALUE SPACES.            
024600                                                                          
024700 01  RD-PCT-LINE.                                                         
024800     05  FILLER                        PIC X(03) VALUE SPACES.            
024900     05  RD-PCT-LABEL                  PIC X(25) VALUE SPACES.            
025000     05  RD-PCT-AMT                    PIC ZZ9.99-.                       
025100     05  FILLER                        PIC X(47) VALUE SPACES.            
025200                                                                          
025300 01  RD-RECOMMEND-HDR.                                                    
025400     05  FILLER                        PIC X(01) VALUE SPACES.            
025500     05  FILLER         PIC X(16) VALUE 'RECOMMENDATIONS:'.               
025600     05  FILLER                        PIC X(63) VALUE SPACES.            
025700                                                                          
025800 01  RD-RECOMMEND-LINE.                                                   
025900     05  FILLER                        PIC X(03) VALUE SPACES.            
026000     05  RD-RECOMMEND-TEXT             PIC X(60) VALUE SPACES.            
026100     05  FILLER                        PIC X(17) VALUE SPACES.            
026200                                                                          
026300 PROCEDURE DIVISION.                                                      
026400                                                                          
026500 000-MAINLINE SECTION.                                                    
026600*    BATCH DRIVER - SCORING PASS FOLLOWED BY THE FINOPS REPORT            
026700     PERFORM 900-OPEN-FILES THRU 900-EXIT.                                
026800     PERFORM 800-READ-ORDER-IN THRU 800-EXIT.                             
026900     PERFORM 100-SCORE-ONE-ORDER THRU 100-EXIT                            
027000         UNTIL EOF-ORDIN.                                                 
027100     PERFORM 500-REPORT-PASS THRU 500-EXIT.                               
027200     PERFORM 950-CLOSE-FILES THRU 950-EXIT.                               
027300     STOP RUN.                                                            
027400                                                                          
027500 000-EXIT.                                                                
027600     EXIT.                                                                
027700                                                                          
027800 100-SCORE-ONE-ORDER.                                                     
027900*    PER-ORDER DISPATCH - VALIDATE, THEN SCORE AND COST IF GOOD           
028000     MOVE ORDER-ID TO OUT-ORDER-ID.                                       
028100     MOVE ZERO TO OUT-REJECTION-REASON-CNT.                               
028200     MOVE ZERO TO WS-MSG-IDX.                                             
028300     PERFORM 200-VALIDATE-ORDER THRU 200-EXIT.                            
028400     IF OUT-REJECTION-REASON-CNT > ZERO                                   
028500         MOVE 'VALIDATION_ERROR' TO OUT-STATUS                            
028600         MOVE ZERO TO OUT-AI-SCORE                                        
028700         PERFORM 410-ZERO-RESULT-COSTS THRU 410-EXIT                      
028800     ELSE                                                                 
028900         PERFORM 300-SCORE-FRAUD THRU 300-EXIT                            
029000         PERFORM 400-CALC-COSTS THRU 400-EXIT.                            
029100     PERFORM 450-WRITE-RESULT-REC THRU 450-EXIT.                          
029200     PERFORM 800-READ-ORDER-IN THRU 800-EXIT.                             
029300 100-EXIT.                                                                
029400     EXIT.                                                                
029500                                                                          
029600******************************************************************        
029700*UNIT 1 - ORDER VALIDATION.  EACH RULE RUNS REGARDLESS OF WHETHER         
029800*AN EARLIER RULE ALREADY FAILED - EVERY FAILING RULE ADDS ITS OWN         
029900*LINE TO THE REJECTION-REASON TABLE, UP TO THE 10-SLOT LIMIT.             
030000******************************************************************        
030100 200-VALIDATE-ORDER.                                                      
030200     PERFORM 210-VAL-ORDER-ID THRU 210-EXIT.                              
030300     PERFORM 215-VAL-CUSTOMER-ID THRU 215-EXIT.                           
030400     PERFORM 220-VAL-EMAIL THRU 220-EXIT.                                 
030500     PERFORM 230-VAL-ITEM-COUNT THRU 230-EXIT.                            
030600     PERFORM 240-VAL-TOTAL-AMOUNT THRU 240-EXIT.                          
030700     PERFORM 260-VAL-SHIP-ADDRESS THRU 260-EXIT.                          
030800     PERFORM 270-VAL-PAYMENT-METHOD THRU 270-EXIT.                        
030900 200-EXIT.                                                                
031000     EXIT.                                                                
031100                                                                          
031200 210-VAL-ORDER-ID.                                                        
031300     IF ORDER-ID = SPACES                                                 
031400         MOVE 'Order ID is required' TO WS-ERROR-MSG                      
031500         PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT.                         
031600 210-EXIT.                                                                
031700     EXIT.                                                                
031800                                                                          
031900 215-VAL-CUSTOMER-ID.                                                     
032000     IF CUSTOMER-ID = SPACES                                              
032100         MOVE 'Customer ID is required' TO WS-ERROR-MSG                   
032200         PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT.                         
032300 215-EXIT.                                                                
032400     EXIT.                                                                
032500                                                                          
032600 220-VAL-EMAIL.                                                           
032700     MOVE 'YES' TO WS-EMAIL-OK-SW.                                        
032800     IF CUSTOMER-EMAIL = SPACES                                           
032900         MOVE 'NO ' TO WS-EMAIL-OK-SW                                     
033000     ELSE                                                                 
033100         MOVE CUSTOMER-EMAIL TO WS-EMAIL-UC                               
033200         INSPECT WS-EMAIL-UC CONVERTING                                   
033300           'abcdefghijklmnopqrstuvwxyz'                                   
033400           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                
033500         PERFORM 222-FIND-AT-SIGN THRU 222-EXIT                           
033600         IF WS-AT-POS = ZERO OR WS-AT-POS = 1                             
033700             MOVE 'NO ' TO WS-EMAIL-OK-SW                                 
033800         ELSE                                                             
033900             PERFORM 224-EXTRACT-PARTS THRU 224-EXIT                      
034000             PERFORM 226-CHECK-LOCAL-PART THRU 226-EXIT                   
034100             PERFORM 228-CHECK-DOMAIN-PART THRU 228-EXIT.                 
034200     IF NOT EMAIL-IS-OK                                                   
034300         MOVE 'Valid email is required' TO WS-ERROR-MSG                   
034400         PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT.                         
034500 220-EXIT.                                                                
034600     EXIT.                                                                
034700                                                                          
034800 222-FIND-AT-SIGN.                                                        
034900     MOVE ZERO TO WS-AT-POS.                                              
035000     MOVE 1 TO WS-CHAR-IDX.                                               
035100     PERFORM 223-SCAN-ONE-CHAR THRU 223-EXIT                              
035200         UNTIL WS-CHAR-IDX > 60 OR WS-AT-POS > ZERO.                      
035300 222-EXIT.                                                                
035400     EXIT.                                                                
035500                                                                          
035600 223-SCAN-ONE-CHAR.                                                       
035700     IF WS-EMAIL-CHAR (WS-CHAR-IDX) = '@'                                 
035800         MOVE WS-CHAR-IDX TO WS-AT-POS.                                   
035900     ADD 1 TO WS-CHAR-IDX.                                                
036000 223-EXIT.                                                                
036100     EXIT.                                                                
036200                                                                          
036300 224-EXTRACT-PARTS.                                                       
036400     MOVE SPACES TO WS-LOCAL-PART.                                        
036500     MOVE SPACES TO WS-DOMAIN-PART.                                       
036600     COMPUTE WS-LOCAL-LEN = WS-AT-POS - 1.                                
036700     MOVE WS-EMAIL-UC (1 : WS-LOCAL-LEN) TO WS-LOCAL-PART.                
036800     IF WS-AT-POS < 60                                                    
036900         MOVE WS-EMAIL-UC (WS-AT-POS + 1 : 60 - WS-AT-POS)                
037000             TO WS-DOMAIN-PART.                                           
037100 224-EXIT.                                                                
037200     EXIT.                                                                
037300                                                                          
037400 226-CHECK-LOCAL-PART.                                                    
037500     MOVE 'YES' TO WS-LOCAL-ALL-DIGITS-SW.                                
037600     MOVE 1 TO WS-CHAR-IDX.                                               
037700     PERFORM 227-CHECK-LOCAL-CHAR THRU 227-EXIT                           
037800         UNTIL WS-CHAR-IDX > WS-LOCAL-LEN.                                
037900 226-EXIT.                                                                
038000     EXIT.                                                                
038100                                                                          
038200 227-CHECK-LOCAL-CHAR.                                                    
038300     IF WS-EMAIL-CHAR (WS-CHAR-IDX) NOT LOCAL-PART-CLASS                  
038400         MOVE 'NO ' TO WS-EMAIL-OK-SW.                                    
038500     IF WS-EMAIL-CHAR (WS-CHAR-IDX) NOT NUMERIC                           
038600         MOVE 'NO ' TO WS-LOCAL-ALL-DIGITS-SW.                            
038700     ADD 1 TO WS-CHAR-IDX.                                                
038800 227-EXIT.                                                                
038900     EXIT.                                                                
039000                                                                          
039100 228-CHECK-DOMAIN-PART.                                                   
039200     IF WS-DOMAIN-CHAR (1) = SPACE                                        
039300         MOVE 'NO ' TO WS-EMAIL-OK-SW.                                    
039400 228-EXIT.                                                                
039500     EXIT.                                                                
039600                                                                          
039700 230-VAL-ITEM-COUNT.                                                      
039800     IF ITEM-COUNT = ZERO                                                 
039900         MOVE 'Order must have at least one item' TO WS-ERROR-MSG         
040000         PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT.                         
040100 230-EXIT.                                                                
040200     EXIT.                                                                
040300                                                                          
040400 240-VAL-TOTAL-AMOUNT.                                                    
040500     IF TOTAL-AMOUNT NOT > ZERO                                           
040600         MOVE 'Total amount must be greater than zero' TO                 
040700             WS-ERROR-MSG                                                 
040800         PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT.                         
040900 240-EXIT.                                                                
041000     EXIT.                                                                
041100                                                                          
041200 260-VAL-SHIP-ADDRESS.                                                    
041300*    NO SHIPPING GROUP AT ALL IS ONE ERROR - OTHERWISE STREET,            
041400*    CITY AND COUNTRY ARE EACH CHECKED ON THEIR OWN - STATE AND           
041500*    ZIP ARE NOT REQUIRED BY THIS CHECK                                   
041600     IF SHIP-STREET = SPACES AND SHIP-CITY = SPACES                       
041700         AND SHIP-STATE = SPACES AND SHIP-ZIP = SPACES                    
041800         AND SHIP-COUNTRY = SPACES                                        
041900         MOVE 'Shipping address is required' TO WS-ERROR-MSG              
042000         PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT                          
042100     ELSE                                                                 
042200         PERFORM 262-VAL-SHIP-STREET THRU 262-EXIT                        
042300         PERFORM 264-VAL-SHIP-CITY THRU 264-EXIT                          
042400         PERFORM 266-VAL-SHIP-COUNTRY THRU 266-EXIT.                      
042500 260-EXIT.                                                                
042600     EXIT.                                                                
042700                                                                          
042800 262-VAL-SHIP-STREET.                                                     
042900     IF SHIP-STREET = SPACES                                              
043000         MOVE 'Shipping street is required' TO WS-ERROR-MSG               
043100         PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT.                         
043200 262-EXIT.                                                                
043300     EXIT.                                                                
043400                                                                          
043500 264-VAL-SHIP-CITY.                                                       
043600     IF SHIP-CITY = SPACES                                                
043700         MOVE 'Shipping city is required' TO WS-ERROR-MSG                 
043800         PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT.                         
043900 264-EXIT.                                                                
044000     EXIT.                                                                
044100                                                                          
044200 266-VAL-SHIP-COUNTRY.                                                    
044300     IF SHIP-COUNTRY = SPACES                                             
044400         MOVE 'Shipping country is required' TO WS-ERROR-MSG              
044500         PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT.                         
044600 266-EXIT.                                                                
044700     EXIT.                                                                
044800                                                                          
044900 270-VAL-PAYMENT-METHOD.                                                  
045000     IF PAYMENT-METHOD = SPACES                                           
045100         MOVE 'Payment method is required' TO WS-ERROR-MSG                
045200         PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT.                         
045300 270-EXIT.                                                                
045400     EXIT.                                                                
045500                                                                          
045600 280-ADD-ERROR-MSG.                                                       
045700     IF OUT-REJECTION-REASON-CNT < 10                                     
045800         ADD 1 TO OUT-REJECTION-REASON-CNT                                
045900         MOVE WS-ERROR-MSG TO                                             
046000             OUT-REJECTION-REASON (OUT-REJECTION-REASON-CNT).             
046100 280-EXIT.                                                                
046200     EXIT.                                                                
046300                                                                          
046400******************************************************************        
046500*UNIT 2 - BEDROCK FRAUD RUBRIC.  START FROM BASELINE 5.0 AND              
046600*APPLY EVERY APPLICABLE WEIGHTED DELTA BELOW, THEN CLAMP TO 0-10          
046700*AND MAP TO A DISPOSITION.  EACH RULE THAT FIRES ADDS ITS OWN             
046800*INDICATOR LINE TO THE SAME REJECTION-REASON TABLE USED ABOVE.            
046900******************************************************************        
047000 300-SCORE-FRAUD.                                                         
047100     MOVE +5.0 TO WS-FRAUD-SCORE.                                         
047200     PERFORM 310-SCORE-EMAIL THRU 310-EXIT.                               
047300     PERFORM 320-SCORE-ORDER-VALUE THRU 320-EXIT.                         
047400     PERFORM 330-SCORE-QUANTITY THRU 330-EXIT.                            
047500     PERFORM 340-SCORE-SHIPPING THRU 340-EXIT.                            
047600     PERFORM 350-SCORE-PRODUCT-TYPE THRU 350-EXIT.                        
047700     PERFORM 360-SCORE-CUST-HISTORY THRU 360-EXIT.                        
047800     PERFORM 370-SCORE-TIMING THRU 370-EXIT.                              
047900     PERFORM 380-SET-DISPOSITION THRU 380-EXIT.                           
048000 300-EXIT.                                                                
048100     EXIT.                                                                
048200                                                                          
048300 310-SCORE-EMAIL.                                                         
048400*    WEIGHT 20% - DOMAIN/LOCAL-PART WORK AREAS WERE SET BY THE            
048500*    EMAIL VALIDATION STEP ABOVE, RE-USED HERE RATHER THAN RE-            
048600*    PARSING THE ADDRESS A SECOND TIME                                    
048700     PERFORM 312-CHECK-DISPOSABLE-DOMAIN THRU 312-EXIT.                   
048800     IF WS-SUBSTR-CNT > ZERO                                              
048900         COMPUTE WS-FRAUD-SCORE = WS-FRAUD-SCORE - 3                      
049000         MOVE 'Disposable email domain detected' TO WS-ERROR-MSG          
049100         PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT                          
049200     ELSE                                                                 
049300         PERFORM 314-CHECK-FREE-DOMAIN THRU 314-EXIT                      
049400         IF WS-SUBSTR-CNT > ZERO AND (LOCAL-PART-ALL-DIGITS OR            
049500             WS-LOCAL-LEN > 15)                                           
049600             COMPUTE WS-FRAUD-SCORE = WS-FRAUD-SCORE - 1                  
049700             MOVE 'Suspicious free email pattern' TO WS-ERROR-MSG         
049800             PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT                      
049900         ELSE                                                             
050000             IF CUSTOMER-TYPE = 'BUSINESS'                                
050100                 COMPUTE WS-FRAUD-SCORE = WS-FRAUD-SCORE + 1              
050200                 MOVE 'Corporate email - lower risk' TO                   
050300                     WS-ERROR-MSG                                         
050400                 PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT.                 
050500 310-EXIT.                                                                
050600     EXIT.                                                                
050700                                                                          
050800 312-CHECK-DISPOSABLE-DOMAIN.                                             
050900     MOVE ZERO TO WS-SUBSTR-CNT.                                          
051000     INSPECT WS-DOMAIN-PART TALLYING WS-SUBSTR-CNT                        
051100         FOR ALL 'TEMPMAIL'.                                              
051200     IF WS-SUBSTR-CNT = ZERO                                              
051300         INSPECT WS-DOMAIN-PART TALLYING WS-SUBSTR-CNT                    
051400             FOR ALL 'GUERRILLAMAIL'.                                     
051500     IF WS-SUBSTR-CNT = ZERO                                              
051600         INSPECT WS-DOMAIN-PART TALLYING WS-SUBSTR-CNT                    
051700             FOR ALL '10MINUTEMAIL'.                                      
051800 312-EXIT.                                                                
051900     EXIT.                                                                
052000                                                                          
052100 314-CHECK-FREE-DOMAIN.                                                   
052200*    04/17/03 SDW - OP-0447 - FOUR FREE-MAIL DOMAINS CHECKED              
052300     MOVE ZERO TO WS-SUBSTR-CNT.                                          
052400     INSPECT WS-DOMAIN-PART TALLYING WS-SUBSTR-CNT                        
052500         FOR ALL 'GMAIL'.                                                 
052600     IF WS-SUBSTR-CNT = ZERO                                              
052700         INSPECT WS-DOMAIN-PART TALLYING WS-SUBSTR-CNT                    
052800             FOR ALL 'YAHOO'.                                             
052900     IF WS-SUBSTR-CNT = ZERO                                              
053000         INSPECT WS-DOMAIN-PART TALLYING WS-SUBSTR-CNT                    
053100             FOR ALL 'HOTMAIL'.                                           
053200     IF WS-SUBSTR-CNT = ZERO                                              
053300         INSPECT WS-DOMAIN-PART TALLYING WS-SUBSTR-CNT                    
053400             FOR ALL 'OUTLOOK'.                                           
053500 314-EXIT.                                                                
053600     EXIT.                                                                
053700                                                                          
053800 320-SCORE-ORDER-VALUE.                                                   
053900*    WEIGHT 20% - ALL THREE BANDS ARE INDEPENDENT, AN ORDER CAN           
054000*    HIT MORE THAN ONE (E.G. OVER 5000 AND A NEW CUSTOMER)                
054100     IF TOTAL-AMOUNT < 50.00                                              
054200         COMPUTE WS-FRAUD-SCORE = WS-FRAUD-SCORE + 1                      
054300         MOVE 'Low order value - low risk' TO WS-ERROR-MSG                
054400         PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT.                         
054500     IF TOTAL-AMOUNT > 2000.00 AND ORDER-HISTORY-COUNT = ZERO             
054600         COMPUTE WS-FRAUD-SCORE = WS-FRAUD-SCORE - 2                      
054700         MOVE 'High value order from new customer' TO WS-ERROR-MSG        
054800         PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT.                         
054900     IF TOTAL-AMOUNT > 5000.00                                            
055000         COMPUTE WS-FRAUD-SCORE = WS-FRAUD-SCORE - 3                      
055100         MOVE 'Very high order value' TO WS-ERROR-MSG                     
055200         PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT.                         
055300 320-EXIT.                                                                
055400     EXIT.                                                                
055500                                                                          
055600 330-SCORE-QUANTITY.                                                      
055700*    WEIGHT 15% - TOTAL-QTY IS THE SUM OF ITEM-QUANTITY OVER ALL          
055800*    ITEMS ON THE ORDER                                                   
055900     MOVE ZERO TO WS-TOTAL-QTY.                                           
056000     MOVE 1 TO WS-ITEM-IDX.                                               
056100     PERFORM 332-SUM-ONE-ITEM-QTY THRU 332-EXIT                           
056200         UNTIL WS-ITEM-IDX > ITEM-COUNT.                                  
056300     IF WS-TOTAL-QTY > 20                                                 
056400         COMPUTE WS-FRAUD-SCORE = WS-FRAUD-SCORE - 3                      
056500         MOVE 'Very high item quantity' TO WS-ERROR-MSG                   
056600         PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT                          
056700     ELSE                                                                 
056800         IF WS-TOTAL-QTY > 10 AND ORDER-HISTORY-COUNT = ZERO              
056900             COMPUTE WS-FRAUD-SCORE = WS-FRAUD-SCORE - 2                  
057000             MOVE 'High quantity from new customer' TO                    
057100                 WS-ERROR-MSG                                             
057200             PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT.                     
057300 330-EXIT.                                                                
057400     EXIT.                                                                
057500                                                                          
057600 332-SUM-ONE-ITEM-QTY.                                                    
057700     ADD ITEM-QUANTITY (WS-ITEM-IDX) TO WS-TOTAL-QTY.                     
057800     ADD 1 TO WS-ITEM-IDX.                                                
057900 332-EXIT.                                                                
058000     EXIT.                                                                
058100                                                                          
058200 340-SCORE-SHIPPING.                                                      
058300*    WEIGHT 20% - SHIP-STATE IS NOT PART OF THIS CHECK                    
058400     IF SHIP-STREET NOT = SPACES AND SHIP-CITY NOT = SPACES               
058500         AND SHIP-COUNTRY NOT = SPACES AND SHIP-ZIP NOT = SPACES          
058600         COMPUTE WS-FRAUD-SCORE = WS-FRAUD-SCORE + 1                      
058700         MOVE 'Complete shipping address' TO WS-ERROR-MSG                 
058800         PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT                          
058900     ELSE                                                                 
059000         IF SHIP-STREET = SPACES OR SHIP-CITY = SPACES                    
059100             OR SHIP-COUNTRY = SPACES                                     
059200             COMPUTE WS-FRAUD-SCORE = WS-FRAUD-SCORE - 2                  
059300             MOVE 'Incomplete shipping address' TO WS-ERROR-MSG           
059400             PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT                      
059500         ELSE                                                             
059600             MOVE 'YES' TO WS-ZIP-OK-SW                                   
059700             IF SHIP-ZIP = SPACES                                         
059800                 MOVE 'NO ' TO WS-ZIP-OK-SW                               
059900             ELSE                                                         
060000                 MOVE SHIP-ZIP TO WS-ZIP-UC                               
060100                 INSPECT WS-ZIP-UC CONVERTING                             
060200                   'abcdefghijklmnopqrstuvwxyz'                           
060300                   TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                        
060400                 PERFORM 342-CHECK-ZIP-SHAPE THRU 342-EXIT.               
060500             IF NOT ZIP-IS-OK                                             
060600                 COMPUTE WS-FRAUD-SCORE = WS-FRAUD-SCORE - 1              
060700                 MOVE 'Invalid zip code' TO WS-ERROR-MSG                  
060800                 PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT.                 
060900 340-EXIT.                                                                
061000     EXIT.                                                                
061100                                                                          
061200 342-CHECK-ZIP-SHAPE.                                                     
061300*    VALID SHAPE IS 1-10 ALPHANUMERIC CHARACTERS, NO EMBEDDED             
061400*    BLANKS OR PUNCTUATION - SEE OP-0318, WIDENED FROM A US-ONLY          
061500*    ALL-DIGIT CHECK TO ALLOW CANADIAN/UK-STYLE CODES                     
061600     MOVE 1 TO WS-CHAR-IDX.                                               
061700     PERFORM 344-CHECK-ZIP-CHAR THRU 344-EXIT                             
061800         UNTIL WS-CHAR-IDX > 10.                                          
061900 342-EXIT.                                                                
062000     EXIT.                                                                
062100                                                                          
062200 344-CHECK-ZIP-CHAR.                                                      
062300     IF WS-ZIP-CHAR (WS-CHAR-IDX) NOT = SPACE                             
062400         AND WS-ZIP-CHAR (WS-CHAR-IDX) NOT ALPHABETIC-UPPER               
062500         AND WS-ZIP-CHAR (WS-CHAR-IDX) NOT NUMERIC                        
062600         MOVE 'NO ' TO WS-ZIP-OK-SW.                                      
062700     ADD 1 TO WS-CHAR-IDX.                                                
062800 344-EXIT.                                                                
062900     EXIT.                                                                
063000                                                                          
063100 350-SCORE-PRODUCT-TYPE.                                                  
063200*    WEIGHT 10%                                                           
063300     IF HIGH-RISK-ITEM                                                    
063400         COMPUTE WS-FRAUD-SCORE = WS-FRAUD-SCORE - 2                      
063500         MOVE 'High-risk product category' TO WS-ERROR-MSG                
063600         PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT.                         
063700 350-EXIT.                                                                
063800     EXIT.                                                                
063900                                                                          
064000 360-SCORE-CUST-HISTORY.                                                  
064100*    WEIGHT 10%                                                           
064200     IF ORDER-HISTORY-COUNT = ZERO                                        
064300         COMPUTE WS-FRAUD-SCORE = WS-FRAUD-SCORE - 1                      
064400         MOVE 'New customer - no order history' TO WS-ERROR-MSG           
064500         PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT.                         
064600     IF ORDER-HISTORY-COUNT > 20                                          
064700         COMPUTE WS-FRAUD-SCORE = WS-FRAUD-SCORE + 2                      
064800         MOVE 'VIP customer - strong order history' TO                    
064900             WS-ERROR-MSG                                                 
065000         PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT.                         
065100 360-EXIT.                                                                
065200     EXIT.                                                                
065300                                                                          
065400 370-SCORE-TIMING.                                                        
065500*    WEIGHT 5% - ORDER-HOUR 0 THRU 5 IS MIDNIGHT TO 6 AM                  
065600     IF ORDER-HOUR >= 0 AND ORDER-HOUR <= 5                               
065700         COMPUTE WS-FRAUD-SCORE = WS-FRAUD-SCORE - 1                      
065800         MOVE 'Order placed during high-risk hours' TO                    
065900             WS-ERROR-MSG                                                 
066000         PERFORM 280-ADD-ERROR-MSG THRU 280-EXIT.                         
066100 370-EXIT.                                                                
066200     EXIT.                                                                
066300                                                                          
066400 380-SET-DISPOSITION.                                                     
066500*    CLAMP TO 0-10 AND MAP TO A DISPOSITION BAND                          
066600     IF WS-FRAUD-SCORE < ZERO                                             
066700         MOVE ZERO TO WS-FRAUD-SCORE.                                     
066800     IF WS-FRAUD-SCORE > 10                                               
066900         MOVE 10 TO WS-FRAUD-SCORE.                                       
067000     MOVE WS-FRAUD-SCORE TO OUT-AI-SCORE.                                 
067100     IF WS-FRAUD-SCORE <= 3                                               
067200         MOVE 'REJECTED' TO OUT-STATUS                                    
067300     ELSE                                                                 
067400         IF WS-FRAUD-SCORE <= 6                                           
067500             MOVE 'PENDING_REVIEW' TO OUT-STATUS                          
067600         ELSE                                                             
067700             MOVE 'APPROVED' TO OUT-STATUS.                               
067800 380-EXIT.                                                                
067900     EXIT.                                                                
068000                                                                          
068100******************************************************************        
068200*UNIT 3 - COST CALCULATOR.  NOMINAL FIXED INPUTS STAND IN FOR THE         
068300*LIVE LAMBDA DURATION/MEMORY AND BEDROCK TOKEN COUNT - SEE OP-0255        
068400******************************************************************        
068500 400-CALC-COSTS.                                                          
068600*    DURATION-MS=1000, MEMORY-MB=512, BEDROCK-TOKENS=1500                 
068700     COMPUTE WS-BEDROCK-COST ROUNDED = (1500 / 1000) * 0.003.             
068800     COMPUTE WS-LAMBDA-COST ROUNDED =                                     
068900         (512 / 1024) * (1000 / 1000) * 0.0000166667.                     
069000     COMPUTE WS-DYNAMODB-COST ROUNDED = 1.25 / 1000000.                   
069100     COMPUTE WS-S3-COST ROUNDED = 0.005 / 1000.                           
069200     COMPUTE WS-SNS-COST ROUNDED = 0.50 / 1000000.                        
069300     COMPUTE WS-APIGW-COST ROUNDED = 3.50 / 1000000.                      
069400     COMPUTE WS-TOTAL-COST ROUNDED =                                      
069500         WS-BEDROCK-COST + WS-LAMBDA-COST + WS-DYNAMODB-COST +            
069600         WS-S3-COST + WS-SNS-COST + WS-APIGW-COST.                        
069700     MOVE WS-BEDROCK-COST TO OUT-BEDROCK-COST.                            
069800     MOVE WS-LAMBDA-COST TO OUT-LAMBDA-COST.                              
069900     MOVE WS-DYNAMODB-COST TO OUT-DYNAMODB-COST.                          
070000     MOVE WS-S3-COST TO OUT-S3-COST.                                      
070100     MOVE WS-SNS-COST TO OUT-SNS-COST.                                    
070200     MOVE WS-APIGW-COST TO OUT-APIGW-COST.                                
070300     MOVE WS-TOTAL-COST TO OUT-TOTAL-COST.                                
070400 400-EXIT.                                                                
070500     EXIT.                                                                
070600                                                                          
070700 410-ZERO-RESULT-COSTS.                                                   
070800*    VALIDATION-ERROR ORDERS NEVER REACH BEDROCK SCORING, SO ALL          
070900*    SIX COST LINE ITEMS AND THE TOTAL STAY ZERO                          
071000     MOVE ZERO TO OUT-BEDROCK-COST.                                       
071100     MOVE ZERO TO OUT-LAMBDA-COST.                                        
071200     MOVE ZERO TO OUT-DYNAMODB-COST.                                      
071300     MOVE ZERO TO OUT-S3-COST.                                            
071400     MOVE ZERO TO OUT-SNS-COST.                                           
071500     MOVE ZERO TO OUT-APIGW-COST.                                         
071600     MOVE ZERO TO OUT-TOTAL-COST.                                         
071700 410-EXIT.                                                                
071800     EXIT.                                                                
071900                                                                          
072000 450-WRITE-RESULT-REC.                                                    
072100*    WRITE THE SCORED ORDER AND ROLL IT INTO THE CONTROL TOTALS           
072200*    CARRIED FORWARD TO THE FINOPS REPORT PASS                            
072300     WRITE ORDER-RESULT-OUT-REC FROM ORDER-RESULT-RECORD.                 
072400     ADD 1 TO WS-WRTN-CTR.                                                
072500     ADD 1 TO RPT-TOTAL-ORDERS.                                           
072600     IF OUT-STATUS-APPROVED                                               
072700         ADD 1 TO RPT-APPROVED-ORDERS.                                    
072800     IF OUT-STATUS-REJECTED                                               
072900         ADD 1 TO RPT-REJECTED-ORDERS.                                    
073000     IF OUT-STATUS-PENDING                                                
073100         ADD 1 TO RPT-PENDING-ORDERS.                                     
073200     IF OUT-STATUS-VALID-ERR                                              
073300         ADD 1 TO RPT-VALIDATION-ERROR-ORDERS.                            
073400     ADD OUT-TOTAL-COST TO RPT-TOTAL-EST-COST.                            
073500     ADD OUT-BEDROCK-COST TO RPT-EST-BEDROCK-COST.                        
073600 450-EXIT.                                                                
073700     EXIT.                                                                
073800                                                                          
073900******************************************************************        
074000*UNIT 4 - FINOPS REPORT PASS.  ONE-TIME CONTROL BREAK AT END OF           
074100*THE SCORING PASS - READS THE SINGLE ACTUAL-COST RECORD, FINISHES         
074200*THE REPORT TOTALS AND WRITES THE SUMMARY REPORT.                         
074300******************************************************************        
074400 500-REPORT-PASS.                                                         
074500     PERFORM 810-READ-ACTUAL-COST-IN THRU 810-EXIT.                       
074600     IF EOF-ACTCOST                                                       
074700         DISPLAY 'ORDRISK - NO ACTUAL-COST-IN RECORD SUPPLIED'            
074800         GO TO 500-EXIT.                                                  
074900     MOVE ACT-BEDROCK-COST TO RPT-ACTUAL-BEDROCK-COST.                    
075000     MOVE ACT-FORECAST-MONTHLY TO RPT-FORECAST-MONTHLY-COST.              
075100     PERFORM 510-CALC-AVG-COST THRU 510-EXIT.                             
075200     PERFORM 520-CALC-VARIANCE-PCT THRU 520-EXIT.                         
075300     MOVE ZERO TO RPT-RECOMMENDATION-CNT.                                 
075400     PERFORM 530-RECOMMEND-COST-PER-ORDER THRU 530-EXIT.                  
075500     PERFORM 540-RECOMMEND-BEDROCK-VARIANCE THRU 540-EXIT.                
075600     PERFORM 550-WRITE-REPORT-LINES THRU 550-EXIT.                        
075700 500-EXIT.                                                                
075800     EXIT.                                                                
075900                                                                          
076000 510-CALC-AVG-COST.                                                       
076100     IF RPT-TOTAL-ORDERS = ZERO                                           
076200         MOVE ZERO TO RPT-AVG-EST-COST-PER-ORDER                          
076300     ELSE                                                                 
076400         COMPUTE RPT-AVG-EST-COST-PER-ORDER ROUNDED =                     
076500             RPT-TOTAL-EST-COST / RPT-TOTAL-ORDERS.                       
076600 510-EXIT.                                                                
076700     EXIT.                                                                
076800                                                                          
076900 520-CALC-VARIANCE-PCT.                                                   
077000     IF RPT-EST-BEDROCK-COST = ZERO                                       
077100         MOVE ZERO TO RPT-BEDROCK-VARIANCE-PCT                            
077200     ELSE                                                                 
077300         COMPUTE RPT-BEDROCK-VARIANCE-PCT ROUNDED =                       
077400             ((ACT-BEDROCK-COST - RPT-EST-BEDROCK-COST) /                 
077500              RPT-EST-BEDROCK-COST) * 100.                                
077600 520-EXIT.                                                                
077700     EXIT.                                                                
077800                                                                          
077900 530-RECOMMEND-COST-PER-ORDER.                                            
078000     IF RPT-TOTAL-ORDERS > ZERO                                           
078100         COMPUTE WS-COST-PER-ORDER-CHK ROUNDED =                          
078200             RPT-TOTAL-EST-COST / RPT-TOTAL-ORDERS                        
078300         IF WS-COST-PER-ORDER-CHK > 0.005                                 
078400         MOVE                                                             
078500     'High cost per order detected. Review Bedrock token usage.'          
078600         TO WS-RECOMMEND-MSG                                              
078700         PERFORM 560-ADD-RECOMMENDATION THRU 560-EXIT.                    
078800 530-EXIT.                                                                
078900     EXIT.                                                                
079000                                                                          
079100 540-RECOMMEND-BEDROCK-VARIANCE.                                          
079200     COMPUTE WS-VARIANCE-BASE ROUNDED =                                   
079300         RPT-EST-BEDROCK-COST * 1.2.                                      
079400     IF ACT-BEDROCK-COST > WS-VARIANCE-BASE                               
079500         MOVE 'Bedrock cost over 20% of estimate - update calc.'          
079600         TO WS-RECOMMEND-MSG                                              
079700         PERFORM 560-ADD-RECOMMENDATION THRU 560-EXIT.                    
079800 540-EXIT.                                                                
079900     EXIT.                                                                
080000                                                                          
080100 550-WRITE-REPORT-LINES.                                                  
080200     WRITE FINOPS-REPORT-OUT-REC FROM RH-HEADER-1.                        
080300     WRITE FINOPS-REPORT-OUT-REC FROM RH-HEADER-2.                        
080400     MOVE 'APPROVED' TO RD-STATUS-LABEL.                                  
080500     MOVE RPT-APPROVED-ORDERS TO RD-STATUS-COUNT.                         
080600     WRITE FINOPS-REPORT-OUT-REC FROM RD-STATUS-DETAIL.                   
080700     MOVE 'REJECTED' TO RD-STATUS-LABEL.                                  
080800     MOVE RPT-REJECTED-ORDERS TO RD-STATUS-COUNT.                         
080900     WRITE FINOPS-REPORT-OUT-REC FROM RD-STATUS-DETAIL.                   
081000     MOVE 'PENDING_REVIEW' TO RD-STATUS-LABEL.                            
081100     MOVE RPT-PENDING-ORDERS TO RD-STATUS-COUNT.                          
081200     WRITE FINOPS-REPORT-OUT-REC FROM RD-STATUS-DETAIL.                   
081300     MOVE 'VALIDATION_ERROR' TO RD-STATUS-LABEL.                          
081400     MOVE RPT-VALIDATION-ERROR-ORDERS TO RD-STATUS-COUNT.                 
081500     WRITE FINOPS-REPORT-OUT-REC FROM RD-STATUS-DETAIL.                   
081600     WRITE FINOPS-REPORT-OUT-REC FROM RD-RULE-LINE.                       
081700     MOVE RPT-TOTAL-ORDERS TO RD-TOTAL-COUNT.                             
081800     WRITE FINOPS-REPORT-OUT-REC FROM RD-TOTAL-LINE.                      
081900     WRITE FINOPS-REPORT-OUT-REC FROM RD-BLANK-LINE.                      
082000     MOVE 'TOTAL ESTIMATED COST' TO RD-COST-LABEL-7.                      
082100     MOVE RPT-TOTAL-EST-COST TO RD-COST-AMT-7.                            
082200     WRITE FINOPS-REPORT-OUT-REC FROM RD-COST-LINE-7.                     
082300     MOVE 'AVG COST PER ORDER' TO RD-COST-LABEL-7.                        
082400     MOVE RPT-AVG-EST-COST-PER-ORDER TO RD-COST-AMT-7.                    
082500     WRITE FINOPS-REPORT-OUT-REC FROM RD-COST-LINE-7.                     
082600     MOVE 'ESTIMATED BEDROCK COST' TO RD-COST-LABEL-7.                    
082700     MOVE RPT-EST-BEDROCK-COST TO RD-COST-AMT-7.                          
082800     WRITE FINOPS-REPORT-OUT-REC FROM RD-COST-LINE-7.                     
082900     MOVE 'ACTUAL BEDROCK COST' TO RD-COST-LABEL-2.                       
083000     MOVE RPT-ACTUAL-BEDROCK-COST TO RD-COST-AMT-2.                       
083100     WRITE FINOPS-REPORT-OUT-REC FROM RD-COST-LINE-2.                     
083200     MOVE 'BEDROCK VARIANCE' TO RD-PCT-LABEL.                             
083300     MOVE RPT-BEDROCK-VARIANCE-PCT TO RD-PCT-AMT.                         
083400     WRITE FINOPS-REPORT-OUT-REC FROM RD-PCT-LINE.                        
083500     MOVE 'FORECASTED MONTHLY COST' TO RD-COST-LABEL-2.                   
083600     MOVE RPT-FORECAST-MONTHLY-COST TO RD-COST-AMT-2.                     
083700     WRITE FINOPS-REPORT-OUT-REC FROM RD-COST-LINE-2.                     
083800     WRITE FINOPS-REPORT-OUT-REC FROM RD-BLANK-LINE.                      
083900     WRITE FINOPS-REPORT-OUT-REC FROM RD-RECOMMEND-HDR.                   
084000     IF RPT-RECOMMENDATION-CNT > ZERO                                     
084100         MOVE 1 TO WS-RECOMMEND-IDX                                       
084200         PERFORM 555-WRITE-ONE-RECOMMENDATION THRU 555-EXIT               
084300             UNTIL WS-RECOMMEND-IDX > RPT-RECOMMENDATION-CNT.             
084400 550-EXIT.                                                                
084500     EXIT.                                                                
084600                                                                          
084700 555-WRITE-ONE-RECOMMENDATION.                                            
084800     MOVE RPT-RECOMMENDATION (WS-RECOMMEND-IDX)                           
084900         TO RD-RECOMMEND-TEXT.                                            
085000     WRITE FINOPS-REPORT-OUT-REC FROM RD-RECOMMEND-LINE.                  
085100     ADD 1 TO WS-RECOMMEND-IDX.                                           
085200 555-EXIT.                                                                
085300     EXIT.                                                                
085400                                                                          
085500 560-ADD-RECOMMENDATION.                                                  
085600     IF RPT-RECOMMENDATION-CNT < 5                                        
085700         ADD 1 TO RPT-RECOMMENDATION-CNT                                  
085800         MOVE WS-RECOMMEND-MSG TO                                         
085900             RPT-RECOMMENDATION (RPT-RECOMMENDATION-CNT).                 
086000 560-EXIT.                                                                
086100     EXIT.                                                                
086200                                                                          
086300******************************************************************        
086400*FILE I-O AND HOUSEKEEPING PARAGRAPHS                                     
086500******************************************************************        
086600 800-READ-ORDER-IN.                                                       
086700     READ ORDER-IN INTO ORDER-RECORD                                      
086800         AT END MOVE 'YES' TO WS-EOF-ORDIN-SW                             
086900             GO TO 800-EXIT.                                              
087000     ADD 1 TO WS-READ-CTR.                                                
087100 800-EXIT.                                                                
087200     EXIT.                                                                
087300                                                                          
087400 810-READ-ACTUAL-COST-IN.                                                 
087500     READ ACTUAL-COST-IN INTO ACTUAL-COST-RECORD                          
087600         AT END MOVE 'YES' TO WS-EOF-ACTCOST-SW.                          
087700 810-EXIT.                                                                
087800     EXIT.                                                                
087900                                                                          
088000 900-OPEN-FILES.                                                          
088100     OPEN INPUT ORDER-IN.                                                 
088200     IF WS-ORDIN-STATUS NOT = '00'                                        
088300         DISPLAY 'ORDRISK - ERROR OPENING ORDER-IN, STATUS = '            
088400             WS-ORDIN-STATUS                                              
088500         MOVE 16 TO RETURN-CODE                                           
088600         STOP RUN.                                                        
088700     OPEN OUTPUT ORDER-RESULT-OUT.                                        
088800     IF WS-ORDOUT-STATUS NOT = '00'                                       
088900         DISPLAY 'ORDRISK - ERR OPEN ORDER-RESULT-OUT, STATUS = '         
089000             WS-ORDOUT-STATUS                                             
089100         MOVE 16 TO RETURN-CODE                                           
089200         STOP RUN.                                                        
089300     OPEN INPUT ACTUAL-COST-IN.                                           
089400     IF WS-ACTIN-STATUS NOT = '00'                                        
089500         DISPLAY 'ORDRISK - ERR OPEN ACTUAL-COST-IN, STATUS = '           
089600             WS-ACTIN-STATUS                                              
089700         MOVE 16 TO RETURN-CODE                                           
089800         STOP RUN.                                                        
089900     OPEN OUTPUT FINOPS-REPORT-OUT.                                       
090000     IF WS-RPTOUT-STATUS NOT = '00'                                       
090100         DISPLAY 'ORDRISK - ERR OPEN FINOPS-REPORT-OUT, STATUS = '        
090200             WS-RPTOUT-STATUS                                             
090300         MOVE 16 TO RETURN-CODE                                           
090400         STOP RUN.                                                        
090500 900-EXIT.                                                                
090600     EXIT.                                                                
090700                                                                          
090800 950-CLOSE-FILES.                                                         
090900     CLOSE ORDER-IN.                                                      
091000     CLOSE ORDER-RESULT-OUT.                                              
091100     CLOSE ACTUAL-COST-IN.                                                
091200     CLOSE FINOPS-REPORT-OUT.                                             
091300     DISPLAY 'ORDRISK - ORDERS READ     = ' WS-READ-CTR.                  
091400     DISPLAY 'ORDRISK - RESULTS WRITTEN = ' WS-WRTN-CTR.                  
091500 950-EXIT.                                                                
091600     EXIT.                                                                
091700                                                                          
